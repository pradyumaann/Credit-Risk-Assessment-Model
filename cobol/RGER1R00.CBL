000100*****************************************************************         
000200* FECHA       : 02/11/2001                                      *         
000300* PROGRAMADOR : JUAN CARLOS LOPEZ (JCL)                         *         
000400* APLICACION  : RIESGO CREDITICIO COMERCIAL                     *         
000500* PROGRAMA    : RGER1R00                                        *         
000600* TIPO        : SUBPROGRAMA (CALLED)                            *         
000700* DESCRIPCION : RUTINA COMUN DE DESPLIEGUE DE ERRORES DE        *         
000800*             : ARCHIVO.  SE INVOCA POR CALL DESDE LOS          *         
000900*             : PROGRAMAS DE LA APLICACION DE RIESGO CUANDO     *         
001000*             : UN OPEN, READ O WRITE REGRESA UN FILE STATUS    *         
001100*             : DISTINTO DE CERO, PARA DEJAR CONSTANCIA EN EL   *         
001200*             : SPOOL DE CUAL ARCHIVO, CUAL ACCION Y CUAL       *         
001300*             : LLAVE ESTABA EN PROCESO AL MOMENTO DEL ERROR.    *        
001400* ACCION (ES) : UNICA - DESPLEGAR Y REGRESAR                    *         
001500* PROGRAMA(S) : NINGUNO                                         *         
001600* INSTALADO   : 02/11/2001                                      *         
001700* BPM/RATIONAL: 108244                                          *         
001800* NOMBRE      : DESPLIEGUE DE ERRORES DE ARCHIVO - RIESGO       *         
001900*****************************************************************         
002000*              B I T A C O R A   D E   C A M B I O S             *        
002100*****************************************************************         
002200* FECHA       PROGRAMADOR  TICKET   DESCRIPCION                  *        
002300* ----------  -----------  -------  -----------------------------*        
002400* 02/11/2001  JCL          108244   VERSION ORIGINAL - SE TOMA   *        
002500*             :                     DE BASE LA RUTINA DEBD1R00   *        
002600*             :                     DEL AREA DE TESORERIA.       *        
002700* 16/08/2011  EEDR         110744   SE AGREGA EL DESPLIEGUE DE   *        
002800*             :                     LA HORA DEL SISTEMA PARA     *        
002900*             :                     FACILITAR LA CORRELACION    *         
003000*             :                     CON LA BITACORA DEL JOB.     *        
003100* 09/03/2012  JCL          112960   SE AGREGA SPECIAL-NAMES CON  *        
003200*             :                     CANAL C01 DE IMPRESORA, PARA *        
003300*             :                     UNIFORMAR CON EL RESTO DE LA *        
003400*             :                     APLICACION DE RIESGO.        *        
003500*****************************************************************         
003600 IDENTIFICATION DIVISION.                                                 
003700 PROGRAM-ID. RGER1R00.                                                    
003800 AUTHOR. JUAN CARLOS LOPEZ.                                               
003900 INSTALLATION. BANCO - DEPARTAMENTO DE RIESGO COMERCIAL.                  
004000 DATE-WRITTEN. 02/11/2001.                                                
004100 DATE-COMPILED.                                                           
004200 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.                         
004300*                                                                         
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER. IBM-3090.                                               
004700 OBJECT-COMPUTER. IBM-3090.                                               
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM.                                                  
005000*                                                                         
005100 DATA DIVISION.                                                           
005200 WORKING-STORAGE SECTION.                                                 
005300*                                                                         
005400*----------------------------------------------------------------*        
005500*    HORA DEL SISTEMA, PARA CORRELACIONAR CON LA BITACORA DEL JOB*        
005600*----------------------------------------------------------------*        
005700 01  WKS-HORA-SISTEMA.                                                    
005800     05  WKS-HOR-HH                  PIC 9(02).                           
005900     05  WKS-HOR-MM                  PIC 9(02).                           
006000     05  WKS-HOR-SS                  PIC 9(02).                           
006100     05  FILLER                      PIC 9(04).                           
006200 01  WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.                       
006300     05  WKS-HOR-EMPAQUETADA         PIC 9(08) COMP.                      
006400*                                                                         
006500*----------------------------------------------------------------*        
006600*    CONTADOR DE INVOCACIONES, PARA DETECTAR EN EL SPOOL UN      *        
006700*    PROGRAMA QUE CAE EN UN CICLO DE ERRORES REPETIDOS           *        
006800*----------------------------------------------------------------*        
006900 01  WKS-CNT-LLAMADAS                PIC 9(05) COMP VALUE ZERO.           
007000*                                                                         
007100 LINKAGE SECTION.                                                         
007200*                                                                         
007300 01  PROGRAMA                        PIC X(08).                           
007400 01  PROGRAMA-R REDEFINES PROGRAMA.                                       
007500     05  PGR-PREFIJO                 PIC X(04).                           
007600     05  PGR-SUFIJO                  PIC X(04).                           
007700 01  ARCHIVO                         PIC X(08).                           
007800 01  ARCHIVO-R REDEFINES ARCHIVO.                                         
007900     05  ARC-PREFIJO                 PIC X(04).                           
008000     05  ARC-SUFIJO                  PIC X(04).                           
008100 01  ACCION                          PIC X(10).                           
008200 01  LLAVE                           PIC X(32).                           
008300 01  FS-CODIGO                       PIC X(02).                           
008400*                                                                         
008500 PROCEDURE DIVISION USING PROGRAMA, ARCHIVO, ACCION,                      
008600                           LLAVE, FS-CODIGO.                              
008700*                                                                         
008800 0000-DESPLEGAR-ERROR SECTION.                                            
008900     ADD 1 TO WKS-CNT-LLAMADAS                                            
009000     ACCEPT WKS-HORA-SISTEMA FROM TIME                                    
009100     DISPLAY "***************************************************"        
009200     DISPLAY "RGER1R00 - ERROR DE ARCHIVO EN CORRIDA DE RIESGO"           
009300     DISPLAY "RGER1R00 - HORA .......: " WKS-HOR-HH "."                   
009400             WKS-HOR-MM "." WKS-HOR-SS                                    
009500     DISPLAY "RGER1R00 - PROGRAMA ...: " PGR-PREFIJO "-"                  
009600             PGR-SUFIJO                                                   
009700     DISPLAY "RGER1R00 - ARCHIVO ....: " ARC-PREFIJO "-"                  
009800             ARC-SUFIJO                                                   
009900     DISPLAY "RGER1R00 - ACCION .....: " ACCION                           
010000     DISPLAY "RGER1R00 - LLAVE ......: " LLAVE                            
010100     DISPLAY "RGER1R00 - FILE STATUS .: " FS-CODIGO                       
010200     DISPLAY "RGER1R00 - VECES INVOCADA EN ESTA CORRIDA: "                
010300             WKS-CNT-LLAMADAS                                             
010400     DISPLAY "***************************************************"        
010500 0000-DESPLEGAR-ERROR-E.                                                  
010600     GOBACK.                                                              
