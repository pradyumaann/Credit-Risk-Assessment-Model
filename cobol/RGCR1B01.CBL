000100*****************************************************************         
000200* FECHA       : 14/03/1989                                      *         
000300* PROGRAMADOR : CARLOS ENRIQUE PORTILLO (CEP)                   *         
000400* APLICACION  : RIESGO CREDITICIO COMERCIAL                     *         
000500* PROGRAMA    : RGCR1B01                                        *         
000600* TIPO        : BATCH                                           *         
000700* DESCRIPCION : CALIFICA EL RIESGO CREDITICIO DE LOS CLIENTES    *        
000800*             : COMERCIALES A PARTIR DE SU ESTADO FINANCIERO,    *        
000900*             : SU HISTORIAL DE PAGOS, LAS CONDICIONES DE        *        
001000*             : MERCADO DE SU INDUSTRIA Y LOS FACTORES           *        
001100*             : CUALITATIVOS CAPTURADOS POR EL ANALISTA.  EMITE  *        
001200*             : UN REPORTE DE CALIFICACION POR CLIENTE Y UN      *        
001300*             : ARCHIVO RESUMEN PARA LA BASE DE RIESGO.          *        
001400* ARCHIVOS    : CRFINA=E, CRPAGA=E, CRMDOA=E, CRCUAA=E,          *        
001500*             : CRREPA=S, CRRESA=S                               *        
001600* ACCION (ES) : UNICA - CORRIDA COMPLETA DE CALIFICACION         *        
001700* PROGRAMA(S) : RGER1R00                                        *         
001800* INSTALADO   : 14/03/1989                                      *         
001900* BPM/RATIONAL: 104471                                          *         
002000* NOMBRE      : CALIFICACION DE RIESGO CREDITICIO COMERCIAL      *        
002100*****************************************************************         
002200*              B I T A C O R A   D E   C A M B I O S             *        
002300*****************************************************************         
002400* FECHA       PROGRAMADOR  TICKET   DESCRIPCION                  *        
002500* ----------  -----------  -------  -----------------------------*        
002600* 14/03/1989  CEP          104471   VERSION ORIGINAL. CALIFICA  *         
002700*             :                     CON LAS 5 RAZONES FINANCIERAS*        
002800*             :                     Y EL HISTORIAL DE PAGOS     *         
002900*             :                     UNICAMENTE.                  *        
003000* 20/07/1994  CEP          105820   SE AGREGAN LAS RAZONES DE    *        
003100*             :                     COBERTURA DE SERVICIO DE     *        
003200*             :                     DEUDA Y COBERTURA DE         *        
003300*             :                     INTERESES AL CALCULADOR DE   *        
003400*             :                     RAZONES.                     *        
003500* 18/06/1996  MRF          106703   SE AGREGA EL MODULO DE       *        
003600*             :                     FACTORES CUALITATIVOS Y SU   *        
003700*             :                     PESO EN EL PUNTAJE TOTAL.    *        
003800* 11/01/1999  CEP          107190   AJUSTE DE FIN DE SIGLO - LA  *        
003900*             :                     FECHA DE CORRIDA SE ACEPTA   *        
004000*             :                     AHORA CON ANIO DE 4 DIGITOS  *        
004100*             :                     (ACCEPT FROM DATE YYYYMMDD). *        
004200* 02/11/2001  JCL          108244   SE AGREGA EL MODULO DE       *        
004300*             :                     CONDICIONES DE MERCADO, EL   *        
004400*             :                     CALCULO DE PROBABILIDAD DE   *        
004500*             :                     INCUMPLIMIENTO Y EL ARCHIVO  *        
004600*             :                     RESUMEN DE SALIDA (CRRESA).  *        
004700* 14/09/2004  JCL          109015   SE AGREGA LA IDENTIFICACION  *        
004800*             :                     DE FORTALEZAS Y DEBILIDADES  *        
004900*             :                     AL REPORTE IMPRESO.          *        
005000* 30/03/2007  PEDR         109902   SE RENUMERAN LOS TICKETS DE  *        
005100*             :                     BPM A RATIONAL; SIN CAMBIO   *        
005200*             :                     DE LOGICA.                   *        
005300* 16/08/2011  EEDR         110744   SE ACTUALIZAN LOS UMBRALES   *        
005400*             :                     DE CALIFICACION DE RIESGO    *        
005500*             :                     SEGUN LA NUEVA POLITICA DE   *        
005600*             :                     CREDITO COMERCIAL.           *        
005700*****************************************************************         
005800 IDENTIFICATION DIVISION.                                                 
005900 PROGRAM-ID. RGCR1B01.                                                    
006000 AUTHOR. CARLOS ENRIQUE PORTILLO.                                         
006100 INSTALLATION. BANCO - DEPARTAMENTO DE RIESGO COMERCIAL.                  
006200 DATE-WRITTEN. 14/03/1989.                                                
006300 DATE-COMPILED.                                                           
006400 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.                         
006500*                                                                         
006600 ENVIRONMENT DIVISION.                                                    
006700 CONFIGURATION SECTION.                                                   
006800 SPECIAL-NAMES.                                                           
006900     C01 IS TOP-OF-FORM                                                   
007000     UPSI-0 ON STATUS IS WKS-SW-DIAGNOSTICO-ON                            
007100            OFF STATUS IS WKS-SW-DIAGNOSTICO-OFF.                         
007200*                                                                         
007300 INPUT-OUTPUT SECTION.                                                    
007400 FILE-CONTROL.                                                            
007500     SELECT FINANCIAL-FILE ASSIGN TO CRFINA                               
007600            ORGANIZATION IS LINE SEQUENTIAL                               
007700            FILE STATUS IS FS-FINANCIERO.                                 
007800     SELECT PAYMENT-FILE ASSIGN TO CRPAGA                                 
007900            ORGANIZATION IS LINE SEQUENTIAL                               
008000            FILE STATUS IS FS-PAGOS.                                      
008100     SELECT MARKET-FILE ASSIGN TO CRMDOA                                  
008200            ORGANIZATION IS LINE SEQUENTIAL                               
008300            FILE STATUS IS FS-MERCADO.                                    
008400     SELECT QUALITATIVE-FILE ASSIGN TO CRCUAA                             
008500            ORGANIZATION IS LINE SEQUENTIAL                               
008600            FILE STATUS IS FS-CUALITATIVO.                                
008700     SELECT REPORT-FILE ASSIGN TO CRREPA                                  
008800            ORGANIZATION IS LINE SEQUENTIAL                               
008900            FILE STATUS IS FS-REPORTE.                                    
009000     SELECT SUMMARY-FILE ASSIGN TO CRRESA                                 
009100            ORGANIZATION IS LINE SEQUENTIAL                               
009200            FILE STATUS IS FS-RESUMEN.                                    
009300*                                                                         
009400 DATA DIVISION.                                                           
009500 FILE SECTION.                                                            
009600*                                                                         
009700 FD  FINANCIAL-FILE.                                                      
009800     COPY CRFINH.                                                         
009900*                                                                         
010000 FD  PAYMENT-FILE.                                                        
010100     COPY CRPAGH.                                                         
010200*                                                                         
010300 FD  MARKET-FILE.                                                         
010400     COPY CRMDOH.                                                         
010500*                                                                         
010600 FD  QUALITATIVE-FILE.                                                    
010700     COPY CRCUAH.                                                         
010800*                                                                         
010900 FD  REPORT-FILE.                                                         
011000 01  REG-REPORTE.                                                         
011100     05  FILLER                      PIC X(080).                          
011200*                                                                         
011300 FD  SUMMARY-FILE.                                                        
011400     COPY CRRESH.                                                         
011500*                                                                         
011600 WORKING-STORAGE SECTION.                                                 
011700*                                                                         
011800*----------------------------------------------------------------*        
011900*    AREA DE CONTROL DE ARCHIVOS Y RUTINA DE ERRORES             *        
012000*----------------------------------------------------------------*        
012100 01  WKS-FS-ARCHIVOS.                                                     
012200     05  FS-FINANCIERO               PIC X(02) VALUE "00".                
012300     05  FS-PAGOS                    PIC X(02) VALUE "00".                
012400     05  FS-MERCADO                  PIC X(02) VALUE "00".                
012500     05  FS-CUALITATIVO              PIC X(02) VALUE "00".                
012600     05  FS-REPORTE                  PIC X(02) VALUE "00".                
012700     05  FS-RESUMEN                  PIC X(02) VALUE "00".                
012800     05  FILLER                      PIC X(02).                           
012900*                                                                         
013000 01  WKS-PARAMETROS-ERROR.                                                
013100     05  PROGRAMA                    PIC X(08) VALUE SPACES.              
013200     05  ARCHIVO                     PIC X(08) VALUE SPACES.              
013300     05  ACCION                      PIC X(10) VALUE SPACES.              
013400     05  LLAVE                       PIC X(32) VALUE SPACES.              
013500     05  FILLER                      PIC X(10).                           
013600*                                                                         
013700*----------------------------------------------------------------*        
013800*    SWITCHES DE LA CORRIDA                                      *        
013900*----------------------------------------------------------------*        
014000 01  WKS-SWITCHES.                                                        
014100     05  WKS-FIN-FINANCIERO          PIC 9(01) COMP VALUE ZERO.           
014200         88  FIN-FINANCIERO          VALUE 1.                             
014300     05  WKS-FIN-PAGOS                PIC 9(01) COMP VALUE ZERO.          
014400         88  FIN-PAGOS                VALUE 1.                            
014500     05  WKS-CLIENTE-RECHAZADO       PIC 9(01) COMP VALUE ZERO.           
014600         88  CLIENTE-RECHAZADO       VALUE 1.                             
014700     05  FILLER                      PIC X(01).                           
014800*                                                                         
014900*----------------------------------------------------------------*        
015000*    CONTADORES Y ACUMULADORES DE LA CORRIDA                     *        
015100*----------------------------------------------------------------*        
015200 01  WKS-CONTADORES-CORRIDA.                                              
015300     05  WKS-CNT-LEIDOS              PIC 9(07) COMP VALUE ZERO.           
015400     05  WKS-CNT-CALIFICADOS         PIC 9(07) COMP VALUE ZERO.           
015500     05  WKS-CNT-RECHAZADOS          PIC 9(07) COMP VALUE ZERO.           
015600     05  FILLER                      PIC 9(07) COMP VALUE ZERO.           
015700*                                                                         
015800 01  WKS-CONTADORES-RIESGO.                                               
015900     05  WKS-CNT-BAJO                PIC 9(07) COMP VALUE ZERO.           
016000     05  WKS-CNT-MEDIO               PIC 9(07) COMP VALUE ZERO.           
016100     05  WKS-CNT-ALTO                PIC 9(07) COMP VALUE ZERO.           
016200     05  WKS-CNT-MUY-ALTO            PIC 9(07) COMP VALUE ZERO.           
016300     05  FILLER                      PIC 9(07) COMP VALUE ZERO.           
016400 01  WKS-CONTADORES-RIESGO-R REDEFINES WKS-CONTADORES-RIESGO.             
016500     05  WKS-CNT-RIESGO-TBL OCCURS 5 TIMES PIC 9(07) COMP.                
016600*                                                                         
016700 77  WKS-MASCARA                     PIC Z,ZZZ,ZZ9.                       
016800*                                                                         
016900*----------------------------------------------------------------*        
017000*    FECHA DE LA CORRIDA                                         *        
017100*----------------------------------------------------------------*        
017200 01  WKS-FECHA-SISTEMA               PIC 9(08) COMP.                      
017300 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.                     
017400     05  WKS-SIS-ANIO                PIC 9(04).                           
017500     05  WKS-SIS-MES                 PIC 9(02).                           
017600     05  WKS-SIS-DIA                 PIC 9(02).                           
017700*                                                                         
017800 01  WKS-FECHA-CORRIDA               PIC X(10) VALUE SPACES.              
017900 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.                     
018000     05  WKS-COR-ANIO                PIC X(04).                           
018100     05  FILLER                      PIC X(01).                           
018200     05  WKS-COR-MES                 PIC X(02).                           
018300     05  FILLER                      PIC X(01).                           
018400     05  WKS-COR-DIA                 PIC X(02).                           
018500*                                                                         
018600*----------------------------------------------------------------*        
018700*    TABLA DE BENCHMARKS DE LAS RAZONES FINANCIERAS (5 RAZONES)  *        
018800*    1=CORRIENTE  2=RAPIDA  3=DEUDA  4=COB.SERV.DEUDA  5=ROA     *        
018900*----------------------------------------------------------------*        
019000 01  TABLA-BENCHMARKS.                                                    
019100     05  FILLER PIC X(25) VALUE "2000010000050001250000500".              
019200 01  BENCHMARKS-R REDEFINES TABLA-BENCHMARKS.                             
019300     05  WKS-BENCHMARK OCCURS 5 TIMES PIC 9V9999.                         
019400*                                                                         
019500*----------------------------------------------------------------*        
019600*    TABLA DE RAZONES DEL CLIENTE EN PROCESO (6A = COB.INTERES,  *        
019700*    SE CALCULA PERO NO TIENE BENCHMARK NI PUNTAJE)              *        
019800*----------------------------------------------------------------*        
019900 01  WKS-RAZONES.                                                         
020000     05  WKS-RAZON-TBL OCCURS 6 TIMES INDEXED BY WKS-IR.                  
020100         10  WKS-RAZON-VALOR         PIC S9(5)V9(4).                      
020200         10  WKS-RAZON-PUNTAJE       PIC S9(5)V9(4).                      
020300         10  WKS-RAZON-NOMBRE        PIC X(28).                           
020400     05  FILLER                      PIC X(04).                           
020500*                                                                         
020600*----------------------------------------------------------------*        
020700*    PUNTAJES POR COMPONENTE Y RESULTADO DE LA CALIFICACION      *        
020800*----------------------------------------------------------------*        
020900 01  WKS-PUNTAJES.                                                        
021000     05  WKS-PUNTAJE-FINANCIERO      PIC S9(3)V9(4).                      
021100     05  WKS-PUNTAJE-CONDUCTUAL      PIC S9(3)V9(4).                      
021200     05  WKS-PUNTAJE-MERCADO         PIC S9(3)V9(4).                      
021300     05  WKS-PUNTAJE-CUALITATIVO     PIC S9(3)V9(4).                      
021400     05  WKS-PUNTAJE-TOTAL           PIC S9(3)V9(4).                      
021500     05  WKS-PROB-INCUMPLIMIENTO     PIC S9(3)V9(4).                      
021600     05  WKS-CALIFICACION-RIESGO     PIC X(14).                           
021700     05  WKS-MOTIVO-RECHAZO          PIC X(60).                           
021800     05  FILLER                      PIC X(10).                           
021900*                                                                         
022000*----------------------------------------------------------------*        
022100*    AREA DE TRABAJO DEL HISTORIAL DE PAGOS DEL CLIENTE          *        
022200*----------------------------------------------------------------*        
022300 01  WKS-PAGOS-CLIENTE.                                                   
022400     05  WKS-CNT-PAGOS-CLIENTE       PIC 9(05) COMP VALUE ZERO.           
022500     05  WKS-CNT-ATRASADOS           PIC 9(05) COMP VALUE ZERO.           
022600     05  WKS-CNT-OMITIDOS            PIC 9(05) COMP VALUE ZERO.           
022700     05  WKS-SUMA-DIAS-ATRASO        PIC 9(07) COMP VALUE ZERO.           
022800     05  WKS-PROMEDIO-DIAS-ATRASO    PIC S9(5)V9(4).                      
022900     05  WKS-RAZON-PUNTUALIDAD       PIC S9(3)V9(4).                      
023000     05  FILLER                      PIC X(06).                           
023100*                                                                         
023200*----------------------------------------------------------------*        
023300*    TABLAS DE CONDICIONES DE MERCADO Y FACTORES CUALITATIVOS    *        
023400*----------------------------------------------------------------*        
023500 01  WKS-MERCADO-TBL-GRP.                                                 
023600     05  WKS-MERCADO-TBL OCCURS 4 TIMES INDEXED BY WKS-IM.                
023700         10  WKS-MDO-VALOR           PIC S9(3)V9(4).                      
023800         10  WKS-MDO-NOMBRE          PIC X(28).                           
023900     05  FILLER                      PIC X(04).                           
024000*                                                                         
024100 01  WKS-CUALITATIVO-TBL-GRP.                                             
024200     05  WKS-CUALITATIVO-TBL OCCURS 4 TIMES INDEXED BY WKS-IC.            
024300         10  WKS-CUA-VALOR           PIC S9(3)V9(4).                      
024400         10  WKS-CUA-NOMBRE          PIC X(28).                           
024500     05  FILLER                      PIC X(04).                           
024600*                                                                         
024700*----------------------------------------------------------------*        
024800*    FORTALEZAS Y DEBILIDADES IDENTIFICADAS PARA EL CLIENTE      *        
024900*----------------------------------------------------------------*        
025000 01  WKS-FORTALEZAS-GRP.                                                  
025100     05  WKS-CNT-FORTALEZAS          PIC 9(02) COMP VALUE ZERO.           
025200     05  WKS-FORTALEZAS-TBL OCCURS 6 TIMES PIC X(70).                     
025300     05  FILLER                      PIC X(04).                           
025400*                                                                         
025500 01  WKS-DEBILIDADES-GRP.                                                 
025600     05  WKS-CNT-DEBILIDADES         PIC 9(02) COMP VALUE ZERO.           
025700     05  WKS-DEBILIDADES-TBL OCCURS 6 TIMES PIC X(70).                    
025800     05  FILLER                      PIC X(04).                           
025900*                                                                         
026000*----------------------------------------------------------------*        
026100*    CALCULO DE LA PROBABILIDAD DE INCUMPLIMIENTO (VER NOTA EN   *        
026200*    EL PARRAFO 0810-CALCULAR-PROBABILIDAD) SIN USAR FUNCIONES   *        
026300*    INTRINSECAS DEL COMPILADOR                                  *        
026400*----------------------------------------------------------------*        
026500 77  WKS-BASE-K                      PIC 9V9(9) VALUE 0.904837418.        
026600 01  WKS-TABLA-K-FRACCION.                                                
026700     05  WKS-K-FRACCION OCCURS 11 TIMES PIC 9V9(9).                       
026800     05  FILLER                      PIC 9V9(9) VALUE ZERO.               
026900 77  WKS-M                           PIC S9(3)V9(4).                      
027000 77  WKS-M-ENTERO                    PIC 9(03) COMP.                      
027100 77  WKS-M-FRACCION                  PIC 9V9(4).                          
027200 77  WKS-F10                         PIC 9(2)V9(4).                       
027300 77  WKS-J                           PIC 9(02) COMP.                      
027400 77  WKS-PESO                        PIC 9V9(4).                          
027500 77  WKS-K-ENTERO-POT                PIC 9V9(9).                          
027600 77  WKS-KF                          PIC 9V9(9).                          
027700 77  WKS-EXP-NEG-Z                    PIC 9V9(9).                         
027800*                                                                         
027900*----------------------------------------------------------------*        
028000*    CAMPOS EDITADOS PARA EL REPORTE Y LA CONSOLA                *        
028100*----------------------------------------------------------------*        
028200 01  WKS-EDITADOS.                                                        
028300     05  WKS-ED-RATIO                PIC -ZZZZ9.99.                       
028400     05  WKS-ED-RATIO2               PIC -ZZZZ9.99.                       
028500     05  WKS-ED-SCORE                PIC ZZ9.99.                          
028600     05  WKS-ED-SCORE1               PIC ZZ9.9.                           
028700     05  WKS-ED-DIAS                 PIC ZZ9.9.                           
028800     05  WKS-ED-PCT                  PIC ZZ9.99.                          
028900     05  WKS-ED-CNT                  PIC ZZZZ9.                           
029000     05  WKS-CALIF-MINUSCULA       PIC X(14).                             
029100     05  FILLER                      PIC X(06).                           
029200*                                                                         
029300 77  WKS-LINEA-REPORTE               PIC X(080) VALUE SPACES.             
029400*                                                                         
029500 77  WKS-I                           PIC 9(03) COMP VALUE ZERO.           
029600*                                                                         
029700 PROCEDURE DIVISION.                                                      
029800*                                                                         
029900*----------------------------------------------------------------*        
030000*    PARRAFO PRINCIPAL                                           *        
030100*----------------------------------------------------------------*        
030200 000-MAIN SECTION.                                                        
030300     PERFORM 0100-INICIALIZAR                                             
030400         THRU 0100-INICIALIZAR-E                                          
030500     PERFORM 0200-ABRIR-ARCHIVOS                                          
030600         THRU 0200-ABRIR-ARCHIVOS-E                                       
030700     PERFORM 0220-LEER-PRIMER-PAGO                                        
030800         THRU 0220-LEER-PRIMER-PAGO-E                                     
030900     PERFORM 0310-LEER-FINANCIERO                                         
031000         THRU 0310-LEER-FINANCIERO-E                                      
031100     PERFORM 0400-PROCESAR-UN-CLIENTE                                     
031200         THRU 0400-PROCESAR-UN-CLIENTE-E                                  
031300         UNTIL FIN-FINANCIERO                                             
031400     PERFORM 0900-ESTADISTICAS-FINALES                                    
031500         THRU 0900-ESTADISTICAS-FINALES-E                                 
031600     PERFORM 0950-CERRAR-ARCHIVOS                                         
031700         THRU 0950-CERRAR-ARCHIVOS-E                                      
031800     STOP RUN.                                                            
031900 000-MAIN-E.                                                              
032000     EXIT.                                                                
032100*                                                                         
032200*----------------------------------------------------------------*        
032300*    INICIALIZACION DE LA CORRIDA                                *        
032400*----------------------------------------------------------------*        
032500 0100-INICIALIZAR SECTION.                                                
032600     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD                          
032700     MOVE WKS-SIS-ANIO TO WKS-COR-ANIO                                    
032800     MOVE WKS-SIS-MES  TO WKS-COR-MES                                     
032900     MOVE WKS-SIS-DIA  TO WKS-COR-DIA                                     
033000     MOVE "-" TO WKS-FECHA-CORRIDA (5:1)                                  
033100     MOVE "-" TO WKS-FECHA-CORRIDA (8:1)                                  
033200     PERFORM 0110-CARGAR-TABLAS                                           
033300         THRU 0110-CARGAR-TABLAS-E                                        
033400     INITIALIZE WKS-CONTADORES-CORRIDA WKS-CONTADORES-RIESGO.             
033500 0100-INICIALIZAR-E.                                                      
033600     EXIT.                                                                
033700*                                                                         
033800*    CARGA LOS NOMBRES DE RAZONES, FACTORES DE MERCADO Y                  
033900*    CUALITATIVOS, Y LA TABLA DE LA FRACCION DE LA BASE K QUE             
034000*    SE USA EN EL CALCULO DE LA PROBABILIDAD DE INCUMPLIMIENTO.           
034100 0110-CARGAR-TABLAS SECTION.                                              
034200     MOVE "RAZON CORRIENTE (LIQUIDEZ)  " TO WKS-RAZON-NOMBRE (1)          
034300     MOVE "RAZON RAPIDA (PRUEBA ACIDA)  " TO WKS-RAZON-NOMBRE (2)         
034400     MOVE "RAZON DE DEUDA               " TO WKS-RAZON-NOMBRE (3)         
034500     MOVE "COBERTURA SERV. DE DEUDA     " TO WKS-RAZON-NOMBRE (4)         
034600     MOVE "RENDIMIENTO SOBRE ACTIVOS    " TO WKS-RAZON-NOMBRE (5)         
034700     MOVE "COBERTURA DE INTERESES       " TO WKS-RAZON-NOMBRE (6)         
034800     MOVE "CRECIMIENTO DE LA INDUSTRIA " TO WKS-MDO-NOMBRE (1)            
034900     MOVE "PARTICIPACION DE MERCADO    " TO WKS-MDO-NOMBRE (2)            
035000     MOVE "RIESGO DE LA INDUSTRIA      " TO WKS-MDO-NOMBRE (3)            
035100     MOVE "CONDICION ECONOMICA GENERAL " TO WKS-MDO-NOMBRE (4)            
035200     MOVE "EXPERIENCIA DE GERENCIA     " TO WKS-CUA-NOMBRE (1)            
035300     MOVE "MODELO DE NEGOCIO           " TO WKS-CUA-NOMBRE (2)            
035400     MOVE "POSICION COMPETITIVA        " TO WKS-CUA-NOMBRE (3)            
035500     MOVE "CUMPLIMIENTO REGULATORIO    " TO WKS-CUA-NOMBRE (4)            
035600     MOVE 1.000000000 TO WKS-K-FRACCION (01)                              
035700     MOVE 0.990049834 TO WKS-K-FRACCION (02)                              
035800     MOVE 0.980198673 TO WKS-K-FRACCION (03)                              
035900     MOVE 0.970445534 TO WKS-K-FRACCION (04)                              
036000     MOVE 0.960789439 TO WKS-K-FRACCION (05)                              
036100     MOVE 0.951229425 TO WKS-K-FRACCION (06)                              
036200     MOVE 0.941764534 TO WKS-K-FRACCION (07)                              
036300     MOVE 0.932393820 TO WKS-K-FRACCION (08)                              
036400     MOVE 0.923116346 TO WKS-K-FRACCION (09)                              
036500     MOVE 0.913931185 TO WKS-K-FRACCION (10)                              
036600     MOVE 0.904837418 TO WKS-K-FRACCION (11).                             
036700 0110-CARGAR-TABLAS-E.                                                    
036800     EXIT.                                                                
036900*                                                                         
037000*----------------------------------------------------------------*        
037100*    APERTURA DE ARCHIVOS                                        *        
037200*----------------------------------------------------------------*        
037300 0200-ABRIR-ARCHIVOS SECTION.                                             
037400     OPEN INPUT FINANCIAL-FILE.                                           
037500     IF FS-FINANCIERO NOT = "00"                                          
037600         MOVE "RGCR1B01" TO PROGRAMA                                      
037700         MOVE "CRFINA"   TO ARCHIVO                                       
037800         MOVE "OPEN"     TO ACCION                                        
037900         MOVE SPACES     TO LLAVE                                         
038000         CALL "RGER1R00" USING PROGRAMA, ARCHIVO, ACCION,                 
038100                                LLAVE, FS-FINANCIERO                      
038200         STOP RUN                                                         
038300     END-IF                                                               
038400     OPEN INPUT PAYMENT-FILE.                                             
038500     IF FS-PAGOS NOT = "00"                                               
038600         MOVE "RGCR1B01" TO PROGRAMA                                      
038700         MOVE "CRPAGA"   TO ARCHIVO                                       
038800         MOVE "OPEN"     TO ACCION                                        
038900         MOVE SPACES     TO LLAVE                                         
039000         CALL "RGER1R00" USING PROGRAMA, ARCHIVO, ACCION,                 
039100                                LLAVE, FS-PAGOS                           
039200         STOP RUN                                                         
039300     END-IF                                                               
039400     OPEN INPUT MARKET-FILE.                                              
039500     IF FS-MERCADO NOT = "00"                                             
039600         MOVE "RGCR1B01" TO PROGRAMA                                      
039700         MOVE "CRMDOA"   TO ARCHIVO                                       
039800         MOVE "OPEN"     TO ACCION                                        
039900         MOVE SPACES     TO LLAVE                                         
040000         CALL "RGER1R00" USING PROGRAMA, ARCHIVO, ACCION,                 
040100                                LLAVE, FS-MERCADO                         
040200         STOP RUN                                                         
040300     END-IF                                                               
040400     OPEN INPUT QUALITATIVE-FILE.                                         
040500     IF FS-CUALITATIVO NOT = "00"                                         
040600         MOVE "RGCR1B01" TO PROGRAMA                                      
040700         MOVE "CRCUAA"   TO ARCHIVO                                       
040800         MOVE "OPEN"     TO ACCION                                        
040900         MOVE SPACES     TO LLAVE                                         
041000         CALL "RGER1R00" USING PROGRAMA, ARCHIVO, ACCION,                 
041100                                LLAVE, FS-CUALITATIVO                     
041200         STOP RUN                                                         
041300     END-IF                                                               
041400     OPEN OUTPUT REPORT-FILE.                                             
041500     IF FS-REPORTE NOT = "00"                                             
041600         MOVE "RGCR1B01" TO PROGRAMA                                      
041700         MOVE "CRREPA"   TO ARCHIVO                                       
041800         MOVE "OPEN"     TO ACCION                                        
041900         MOVE SPACES     TO LLAVE                                         
042000         CALL "RGER1R00" USING PROGRAMA, ARCHIVO, ACCION,                 
042100                                LLAVE, FS-REPORTE                         
042200         STOP RUN                                                         
042300     END-IF                                                               
042400     OPEN OUTPUT SUMMARY-FILE.                                            
042500     IF FS-RESUMEN NOT = "00"                                             
042600         MOVE "RGCR1B01" TO PROGRAMA                                      
042700         MOVE "CRRESA"   TO ARCHIVO                                       
042800         MOVE "OPEN"     TO ACCION                                        
042900         MOVE SPACES     TO LLAVE                                         
043000         CALL "RGER1R00" USING PROGRAMA, ARCHIVO, ACCION,                 
043100                                LLAVE, FS-RESUMEN                         
043200         STOP RUN                                                         
043300     END-IF.                                                              
043400 0200-ABRIR-ARCHIVOS-E.                                                   
043500     EXIT.                                                                
043600*                                                                         
043700*    LECTURA ADELANTADA DEL PRIMER REGISTRO DE PAGOS - NECESARIA          
043800*    PARA EL QUIEBRE DE CONTROL POR LLAVE DE CLIENTE QUE SE HACE          
043900*    EN EL PARRAFO 0410-LEER-PAGOS-CLIENTE.                               
044000 0220-LEER-PRIMER-PAGO SECTION.                                           
044100     READ PAYMENT-FILE                                                    
044200         AT END                                                           
044300             MOVE 1 TO WKS-FIN-PAGOS                                      
044400     END-READ.                                                            
044500 0220-LEER-PRIMER-PAGO-E.                                                 
044600     EXIT.                                                                
044700*                                                                         
044800*----------------------------------------------------------------*        
044900*    LECTURA DEL MAESTRO FINANCIERO (CONTROLA EL PROCESO)        *        
045000*----------------------------------------------------------------*        
045100 0310-LEER-FINANCIERO SECTION.                                            
045200     READ FINANCIAL-FILE                                                  
045300         AT END                                                           
045400             MOVE 1 TO WKS-FIN-FINANCIERO                                 
045500     END-READ.                                                            
045600 0310-LEER-FINANCIERO-E.                                                  
045700     EXIT.                                                                
045800*                                                                         
045900*----------------------------------------------------------------*        
046000*    PROCESO DE UN CLIENTE COMPLETO                              *        
046100*----------------------------------------------------------------*        
046200 0400-PROCESAR-UN-CLIENTE SECTION.                                        
046300     ADD 1 TO WKS-CNT-LEIDOS                                              
046400     MOVE 0 TO WKS-CLIENTE-RECHAZADO                                      
046500     MOVE SPACES TO WKS-MOTIVO-RECHAZO                                    
046600     PERFORM 0410-LEER-PAGOS-CLIENTE                                      
046700         THRU 0410-LEER-PAGOS-CLIENTE-E                                   
046800     PERFORM 0420-LEER-MERCADO-CLIENTE                                    
046900         THRU 0420-LEER-MERCADO-CLIENTE-E                                 
047000     PERFORM 0430-LEER-CUALITATIVO-CLIENTE                                
047100         THRU 0430-LEER-CUALITATIVO-CLIENTE-E                             
047200     PERFORM 0500-CALCULAR-RAZONES                                        
047300         THRU 0500-CALCULAR-RAZONES-E                                     
047400     IF NOT CLIENTE-RECHAZADO                                             
047500         PERFORM 0510-EVALUAR-RAZONES                                     
047600             THRU 0510-EVALUAR-RAZONES-E                                  
047700         PERFORM 0600-ANALIZAR-PAGOS                                      
047800             THRU 0600-ANALIZAR-PAGOS-E                                   
047900     END-IF                                                               
048000     IF NOT CLIENTE-RECHAZADO                                             
048100         PERFORM 0700-EVALUAR-MERCADO                                     
048200             THRU 0700-EVALUAR-MERCADO-E                                  
048300         PERFORM 0710-EVALUAR-CUALITATIVOS                                
048400             THRU 0710-EVALUAR-CUALITATIVOS-E                             
048500         PERFORM 0800-CALCULAR-RIESGO                                     
048600             THRU 0800-CALCULAR-RIESGO-E                                  
048700         PERFORM 0820-IDENTIFICAR-FORTALEZAS                              
048800             THRU 0820-IDENTIFICAR-FORTALEZAS-E                           
048900         PERFORM 0830-IDENTIFICAR-DEBILIDADES                             
049000             THRU 0830-IDENTIFICAR-DEBILIDADES-E                          
049100         PERFORM 0850-IMPRIMIR-REPORTE                                    
049200             THRU 0850-IMPRIMIR-REPORTE-E                                 
049300         PERFORM 0870-ESCRIBIR-RESUMEN                                    
049400             THRU 0870-ESCRIBIR-RESUMEN-E                                 
049500         ADD 1 TO WKS-CNT-CALIFICADOS                                     
049600     ELSE                                                                 
049700         PERFORM 0890-IMPRIMIR-RECHAZO                                    
049800             THRU 0890-IMPRIMIR-RECHAZO-E                                 
049900         ADD 1 TO WKS-CNT-RECHAZADOS                                      
050000     END-IF                                                               
050100     PERFORM 0310-LEER-FINANCIERO                                         
050200         THRU 0310-LEER-FINANCIERO-E.                                     
050300 0400-PROCESAR-UN-CLIENTE-E.                                              
050400     EXIT.                                                                
050500*                                                                         
050600*    LEE LOS REGISTROS DE PAGO DEL CLIENTE EN PROCESO.  EL                
050700*    ARCHIVO DE PAGOS PUEDE TRAER CERO, UNO O VARIOS REGISTROS            
050800*    POR CLIENTE; SE ACUMULAN AQUI HASTA QUE CAMBIE LA LLAVE O            
050900*    SE LLEGUE AL FINAL DEL ARCHIVO (QUIEBRE DE CONTROL).                 
051000 0410-LEER-PAGOS-CLIENTE SECTION.                                         
051100     INITIALIZE WKS-PAGOS-CLIENTE                                         
051200     PERFORM 0411-TALLY-UN-PAGO                                           
051300         THRU 0411-TALLY-UN-PAGO-E                                        
051400         UNTIL FIN-PAGOS                                                  
051500            OR CRP-LLAVE-CLIENTE NOT = CRF-LLAVE-CLIENTE.                 
051600 0410-LEER-PAGOS-CLIENTE-E.                                               
051700     EXIT.                                                                
051800*                                                                         
051900 0411-TALLY-UN-PAGO SECTION.                                              
052000     ADD 1 TO WKS-CNT-PAGOS-CLIENTE                                       
052100     EVALUATE CRP-ESTADO-PAGO                                             
052200         WHEN "LATE"                                                      
052300             ADD 1 TO WKS-CNT-ATRASADOS                                   
052400             ADD CRP-DIAS-MORA TO WKS-SUMA-DIAS-ATRASO                    
052500         WHEN "MISSED"                                                    
052600             ADD 1 TO WKS-CNT-OMITIDOS                                    
052700         WHEN OTHER                                                       
052800             CONTINUE                                                     
052900     END-EVALUATE                                                         
053000     READ PAYMENT-FILE                                                    
053100         AT END                                                           
053200             MOVE 1 TO WKS-FIN-PAGOS                                      
053300     END-READ.                                                            
053400 0411-TALLY-UN-PAGO-E.                                                    
053500     EXIT.                                                                
053600*                                                                         
053700*    LEE EL REGISTRO DE CONDICIONES DE MERCADO DEL CLIENTE.  EL           
053800*    ARCHIVO TRAE EXACTAMENTE UN REGISTRO POR CLIENTE, EN EL              
053900*    MISMO ORDEN QUE EL MAESTRO FINANCIERO.                               
054000 0420-LEER-MERCADO-CLIENTE SECTION.                                       
054100     READ MARKET-FILE                                                     
054200         AT END                                                           
054300             DISPLAY "RGCR1B01 - AVISO: FALTA REGISTRO DE "               
054400                     "MERCADO PARA CLIENTE " CRF-LLAVE-CLIENTE            
054500     END-READ.                                                            
054600 0420-LEER-MERCADO-CLIENTE-E.                                             
054700     EXIT.                                                                
054800*                                                                         
054900*    LEE EL REGISTRO DE FACTORES CUALITATIVOS DEL CLIENTE.  EL            
055000*    ARCHIVO TRAE EXACTAMENTE UN REGISTRO POR CLIENTE, EN EL              
055100*    MISMO ORDEN QUE EL MAESTRO FINANCIERO.                               
055200 0430-LEER-CUALITATIVO-CLIENTE SECTION.                                   
055300     READ QUALITATIVE-FILE                                                
055400         AT END                                                           
055500             DISPLAY "RGCR1B01 - AVISO: FALTA REGISTRO "                  
055600                     "CUALITATIVO PARA CLIENTE "                          
055700                     CRF-LLAVE-CLIENTE                                    
055800     END-READ.                                                            
055900 0430-LEER-CUALITATIVO-CLIENTE-E.                                         
056000     EXIT.                                                                
056100*                                                                         
056200*----------------------------------------------------------------*        
056300*    CALCULADOR DE RAZONES FINANCIERAS                           *        
056400*    SI CUALQUIER DENOMINADOR VIENE EN CERO SE RECHAZA AL        *        
056500*    CLIENTE - NO SE PUEDEN CALCULAR RAZONES VALIDAS.            *        
056600*----------------------------------------------------------------*        
056700 0500-CALCULAR-RAZONES SECTION.                                           
056800     IF CRF-PASIVO-CORRIENTE = 0                                          
056900        OR CRF-ACTIVO-TOTAL = 0                                           
057000        OR CRF-SERVICIO-DEUDA = 0                                         
057100        OR CRF-GASTO-INTERES = 0                                          
057200         MOVE 1 TO WKS-CLIENTE-RECHAZADO                                  
057300         MOVE "INVALID FINANCIAL DATA - DIVISION BY ZERO"                 
057400             TO WKS-MOTIVO-RECHAZO                                        
057500     ELSE                                                                 
057600         COMPUTE WKS-RAZON-VALOR (1) ROUNDED =                            
057700             CRF-ACTIVO-CORRIENTE / CRF-PASIVO-CORRIENTE                  
057800         COMPUTE WKS-RAZON-VALOR (2) ROUNDED =                            
057900             (CRF-ACTIVO-CORRIENTE - CRF-INVENTARIO)                      
058000                 / CRF-PASIVO-CORRIENTE                                   
058100         COMPUTE WKS-RAZON-VALOR (3) ROUNDED =                            
058200             CRF-DEUDA-TOTAL / CRF-ACTIVO-TOTAL                           
058300         COMPUTE WKS-RAZON-VALOR (4) ROUNDED =                            
058400             CRF-EBITDA / CRF-SERVICIO-DEUDA                              
058500         COMPUTE WKS-RAZON-VALOR (5) ROUNDED =                            
058600             CRF-UTILIDAD-NETA / CRF-ACTIVO-TOTAL                         
058700         COMPUTE WKS-RAZON-VALOR (6) ROUNDED =                            
058800             CRF-EBIT / CRF-GASTO-INTERES                                 
058900     END-IF.                                                              
059000 0500-CALCULAR-RAZONES-E.                                                 
059100     EXIT.                                                                
059200*                                                                         
059300*----------------------------------------------------------------*        
059400*    CALIFICADOR DE RAZONES CONTRA BENCHMARK DE LA INDUSTRIA     *        
059500*    LA RAZON DE DEUDA (INDICE 3) ES LA UNICA DONDE UN VALOR     *        
059600*    MAS BAJO QUE EL BENCHMARK ES MEJOR; EL RESTO ENTRE MAS      *        
059700*    ALTO MEJOR.  CADA PUNTAJE SE RECORTA ENTRE 0 Y 100.         *        
059800*----------------------------------------------------------------*        
059900 0510-EVALUAR-RAZONES SECTION.                                            
060000     PERFORM 0511-EVALUAR-UNA-RAZON                                       
060100         THRU 0511-EVALUAR-UNA-RAZON-E                                    
060200         VARYING WKS-IR FROM 1 BY 1 UNTIL WKS-IR > 5                      
060300     COMPUTE WKS-PUNTAJE-FINANCIERO ROUNDED =                             
060400         (WKS-RAZON-PUNTAJE (1) + WKS-RAZON-PUNTAJE (2)                   
060500        + WKS-RAZON-PUNTAJE (3) + WKS-RAZON-PUNTAJE (4)                   
060600        + WKS-RAZON-PUNTAJE (5)) / 5.                                     
060700 0510-EVALUAR-RAZONES-E.                                                  
060800     EXIT.                                                                
060900*                                                                         
061000 0511-EVALUAR-UNA-RAZON SECTION.                                          
061100     IF WKS-IR = 3                                                        
061200         COMPUTE WKS-RAZON-PUNTAJE (WKS-IR) ROUNDED =                     
061300             (1 - (WKS-RAZON-VALOR (WKS-IR)                               
061400                   / WKS-BENCHMARK (WKS-IR))) * 100                       
061500     ELSE                                                                 
061600         COMPUTE WKS-RAZON-PUNTAJE (WKS-IR) ROUNDED =                     
061700             (WKS-RAZON-VALOR (WKS-IR)                                    
061800                 / WKS-BENCHMARK (WKS-IR)) * 100                          
061900     END-IF                                                               
062000     IF WKS-RAZON-PUNTAJE (WKS-IR) < 0                                    
062100         MOVE 0 TO WKS-RAZON-PUNTAJE (WKS-IR)                             
062200     END-IF                                                               
062300     IF WKS-RAZON-PUNTAJE (WKS-IR) > 100                                  
062400         MOVE 100 TO WKS-RAZON-PUNTAJE (WKS-IR)                           
062500     END-IF.                                                              
062600 0511-EVALUAR-UNA-RAZON-E.                                                
062700     EXIT.                                                                
062800*                                                                         
062900*----------------------------------------------------------------*        
063000*    ANALIZADOR DE COMPORTAMIENTO DE PAGO                        *        
063100*    SI EL CLIENTE NO TRAE NINGUN REGISTRO DE PAGO SE RECHAZA -  *        
063200*    NO HAY HISTORIAL SOBRE EL QUE EVALUAR EL COMPORTAMIENTO.    *        
063300*----------------------------------------------------------------*        
063400 0600-ANALIZAR-PAGOS SECTION.                                             
063500     IF WKS-CNT-PAGOS-CLIENTE = 0                                         
063600         MOVE 1 TO WKS-CLIENTE-RECHAZADO                                  
063700         MOVE "PAYMENT HISTORY REQUIRED" TO WKS-MOTIVO-RECHAZO            
063800     ELSE                                                                 
063900         IF WKS-CNT-ATRASADOS = 0                                         
064000             MOVE 0 TO WKS-PROMEDIO-DIAS-ATRASO                           
064100         ELSE                                                             
064200             COMPUTE WKS-PROMEDIO-DIAS-ATRASO ROUNDED =                   
064300                 WKS-SUMA-DIAS-ATRASO / WKS-CNT-ATRASADOS                 
064400         END-IF                                                           
064500         COMPUTE WKS-RAZON-PUNTUALIDAD ROUNDED =                          
064600             (WKS-CNT-PAGOS-CLIENTE - WKS-CNT-ATRASADOS                   
064700                 - WKS-CNT-OMITIDOS) / WKS-CNT-PAGOS-CLIENTE              
064800         COMPUTE WKS-PUNTAJE-CONDUCTUAL ROUNDED =                         
064900             (WKS-RAZON-PUNTUALIDAD * 100)                                
065000                 - (WKS-PROMEDIO-DIAS-ATRASO * 0.5)                       
065100         IF WKS-PUNTAJE-CONDUCTUAL < 0                                    
065200             MOVE 0 TO WKS-PUNTAJE-CONDUCTUAL                             
065300         END-IF                                                           
065400         IF WKS-PUNTAJE-CONDUCTUAL > 100                                  
065500             MOVE 100 TO WKS-PUNTAJE-CONDUCTUAL                           
065600         END-IF                                                           
065700     END-IF.                                                              
065800 0600-ANALIZAR-PAGOS-E.                                                   
065900     EXIT.                                                                
066000*                                                                         
066100*----------------------------------------------------------------*        
066200*    EVALUADOR DE CONDICIONES DE MERCADO                         *        
066300*    CADA INDICADOR SE NORMALIZA A UNA ESCALA DE 0 A 100 Y EL    *        
066400*    PUNTAJE DE MERCADO ES EL PROMEDIO DE LOS CUATRO.            *        
066500*----------------------------------------------------------------*        
066600 0700-EVALUAR-MERCADO SECTION.                                            
066700     COMPUTE WKS-MDO-VALOR (1) ROUNDED =                                  
066800         ((CRM-TASA-CRECIMIENTO + 5) / 20) * 100                          
066900     COMPUTE WKS-MDO-VALOR (2) ROUNDED =                                  
067000         (CRM-PARTICIPACION-MCDO / 30) * 100                              
067100     COMPUTE WKS-MDO-VALOR (3) ROUNDED =                                  
067200         100 - CRM-RIESGO-INDUSTRIA                                       
067300     COMPUTE WKS-MDO-VALOR (4) ROUNDED =                                  
067400         ((CRM-INDICADOR-ECONOMICO + 10) / 20) * 100                      
067500     PERFORM 0701-RECORTAR-MERCADO                                        
067600         THRU 0701-RECORTAR-MERCADO-E                                     
067700         VARYING WKS-IM FROM 1 BY 1 UNTIL WKS-IM > 4                      
067800     COMPUTE WKS-PUNTAJE-MERCADO ROUNDED =                                
067900         (WKS-MDO-VALOR (1) + WKS-MDO-VALOR (2)                           
068000        + WKS-MDO-VALOR (3) + WKS-MDO-VALOR (4)) / 4.                     
068100 0700-EVALUAR-MERCADO-E.                                                  
068200     EXIT.                                                                
068300*                                                                         
068400 0701-RECORTAR-MERCADO SECTION.                                           
068500     IF WKS-MDO-VALOR (WKS-IM) < 0                                        
068600         MOVE 0 TO WKS-MDO-VALOR (WKS-IM)                                 
068700     END-IF                                                               
068800     IF WKS-MDO-VALOR (WKS-IM) > 100                                      
068900         MOVE 100 TO WKS-MDO-VALOR (WKS-IM)                               
069000     END-IF.                                                              
069100 0701-RECORTAR-MERCADO-E.                                                 
069200     EXIT.                                                                
069300*                                                                         
069400*----------------------------------------------------------------*        
069500*    EVALUADOR DE FACTORES CUALITATIVOS                          *        
069600*    LOS AÑOS DE GERENCIA SE NORMALIZAN A UNA ESCALA DE 0 A 20   *        
069700*    AÑOS; LOS DEMAS FACTORES YA VIENEN CAPTURADOS EN ESCALA     *        
069800*    DE 0 A 100 POR EL ANALISTA DE CREDITO.                      *        
069900*----------------------------------------------------------------*        
070000 0710-EVALUAR-CUALITATIVOS SECTION.                                       
070100     COMPUTE WKS-CUA-VALOR (1) ROUNDED =                                  
070200         (CRC-ANIOS-GERENCIA / 20) * 100                                  
070300     MOVE CRC-PUNTAJE-MODELO-NEGOCIO  TO WKS-CUA-VALOR (2)                
070400     MOVE CRC-PUNTAJE-POSIC-COMPET    TO WKS-CUA-VALOR (3)                
070500     MOVE CRC-PUNTAJE-CUMPLIMIENTO    TO WKS-CUA-VALOR (4)                
070600     PERFORM 0711-RECORTAR-CUALITATIVO                                    
070700         THRU 0711-RECORTAR-CUALITATIVO-E                                 
070800         VARYING WKS-IC FROM 1 BY 1 UNTIL WKS-IC > 4                      
070900     COMPUTE WKS-PUNTAJE-CUALITATIVO ROUNDED =                            
071000         (WKS-CUA-VALOR (1) + WKS-CUA-VALOR (2)                           
071100        + WKS-CUA-VALOR (3) + WKS-CUA-VALOR (4)) / 4.                     
071200 0710-EVALUAR-CUALITATIVOS-E.                                             
071300     EXIT.                                                                
071400*                                                                         
071500 0711-RECORTAR-CUALITATIVO SECTION.                                       
071600     IF WKS-CUA-VALOR (WKS-IC) < 0                                        
071700         MOVE 0 TO WKS-CUA-VALOR (WKS-IC)                                 
071800     END-IF                                                               
071900     IF WKS-CUA-VALOR (WKS-IC) > 100                                      
072000         MOVE 100 TO WKS-CUA-VALOR (WKS-IC)                               
072100     END-IF.                                                              
072200 0711-RECORTAR-CUALITATIVO-E.                                             
072300     EXIT.                                                                
072400*                                                                         
072500*----------------------------------------------------------------*        
072600*    AGREGADOR DE RIESGO - PUNTAJE TOTAL, PROBABILIDAD DE        *        
072700*    INCUMPLIMIENTO Y CALIFICACION FINAL DEL CLIENTE             *        
072800*----------------------------------------------------------------*        
072900 0800-CALCULAR-RIESGO SECTION.                                            
073000     COMPUTE WKS-PUNTAJE-TOTAL ROUNDED =                                  
073100         (WKS-PUNTAJE-FINANCIERO * 0.35)                                  
073200       + (WKS-PUNTAJE-CONDUCTUAL * 0.25)                                  
073300       + (WKS-PUNTAJE-MERCADO * 0.20)                                     
073400       + (WKS-PUNTAJE-CUALITATIVO * 0.20)                                 
073500     PERFORM 0810-CALCULAR-PROBABILIDAD                                   
073600         THRU 0810-CALCULAR-PROBABILIDAD-E                                
073700     EVALUATE TRUE                                                        
073800         WHEN WKS-PUNTAJE-TOTAL >= 80                                     
073900             MOVE "LOW RISK" TO WKS-CALIFICACION-RIESGO                   
074000             ADD 1 TO WKS-CNT-BAJO                                        
074100         WHEN WKS-PUNTAJE-TOTAL >= 60                                     
074200             MOVE "MEDIUM RISK" TO WKS-CALIFICACION-RIESGO                
074300             ADD 1 TO WKS-CNT-MEDIO                                       
074400         WHEN WKS-PUNTAJE-TOTAL >= 40                                     
074500             MOVE "HIGH RISK" TO WKS-CALIFICACION-RIESGO                  
074600             ADD 1 TO WKS-CNT-ALTO                                        
074700         WHEN OTHER                                                       
074800             MOVE "VERY HIGH RISK" TO WKS-CALIFICACION-RIESGO             
074900             ADD 1 TO WKS-CNT-MUY-ALTO                                    
075000     END-EVALUATE.                                                        
075100 0800-CALCULAR-RIESGO-E.                                                  
075200     EXIT.                                                                
075300*                                                                         
075400*    CALCULA LA PROBABILIDAD DE INCUMPLIMIENTO CON LA FORMULA             
075500*    LOGISTICA  PD = 100 / (1 + E**(-0.1 * (100 - PUNTAJE)))              
075600*    SIN USAR FUNCIONES INTRINSECAS DEL COMPILADOR: LA PARTE              
075700*    ENTERA DEL EXPONENTE SE RESUELVE POR MULTIPLICACION                  
075800*    SUCESIVA DE LA BASE K = E**(-0.1), Y LA PARTE FRACCIONARIA           
075900*    POR INTERPOLACION LINEAL SOBRE LA TABLA EXACTA                       
076000*    WKS-TABLA-K-FRACCION (E**(-0.01 * J), J = 0 A 10), LO CUAL           
076100*    MANTIENE EL ERROR MUY POR DEBAJO DE 0.05 PUNTOS PORCEN-              
076200*    TUALES EN TODO EL RANGO DE PUNTAJE (VER ANALISIS EN LA               
076300*    DOCUMENTACION DEL PROYECTO RGCR1 - TICKET 108244).                   
076400 0810-CALCULAR-PROBABILIDAD SECTION.                                      
076500     COMPUTE WKS-M = 100 - WKS-PUNTAJE-TOTAL                              
076600     COMPUTE WKS-M-ENTERO = WKS-M                                         
076700     COMPUTE WKS-M-FRACCION = WKS-M - WKS-M-ENTERO                        
076800     COMPUTE WKS-F10 = WKS-M-FRACCION * 10                                
076900     COMPUTE WKS-J = WKS-F10                                              
077000     COMPUTE WKS-PESO = WKS-F10 - WKS-J                                   
077100     MOVE 1 TO WKS-K-ENTERO-POT                                           
077200     PERFORM 0811-MULTIPLICAR-K                                           
077300         THRU 0811-MULTIPLICAR-K-E                                        
077400         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-M-ENTERO             
077500     COMPUTE WKS-KF ROUNDED =                                             
077600         WKS-K-FRACCION (WKS-J + 1)                                       
077700       + (WKS-PESO * (WKS-K-FRACCION (WKS-J + 2)                          
077800                     - WKS-K-FRACCION (WKS-J + 1)))                       
077900     COMPUTE WKS-EXP-NEG-Z ROUNDED = WKS-K-ENTERO-POT * WKS-KF            
078000     COMPUTE WKS-PROB-INCUMPLIMIENTO ROUNDED =                            
078100         100 / (1 + WKS-EXP-NEG-Z).                                       
078200 0810-CALCULAR-PROBABILIDAD-E.                                            
078300     EXIT.                                                                
078400*                                                                         
078500 0811-MULTIPLICAR-K SECTION.                                              
078600     COMPUTE WKS-K-ENTERO-POT ROUNDED =                                   
078700         WKS-K-ENTERO-POT * WKS-BASE-K.                                   
078800 0811-MULTIPLICAR-K-E.                                                    
078900     EXIT.                                                                
079000*                                                                         
079100*----------------------------------------------------------------*        
079200*    IDENTIFICACION DE FORTALEZAS DEL CLIENTE                    *        
079300*----------------------------------------------------------------*        
079400 0820-IDENTIFICAR-FORTALEZAS SECTION.                                     
079500     MOVE 0 TO WKS-CNT-FORTALEZAS                                         
079600     PERFORM 0821-EVALUAR-FORTALEZA-RAZON                                 
079700         THRU 0821-EVALUAR-FORTALEZA-RAZON-E                              
079800         VARYING WKS-IR FROM 1 BY 1 UNTIL WKS-IR > 5                      
079900     IF WKS-PUNTAJE-CONDUCTUAL > 80                                       
080000         ADD 1 TO WKS-CNT-FORTALEZAS                                      
080100         MOVE "Excellent payment history"                                 
080200             TO WKS-FORTALEZAS-TBL (WKS-CNT-FORTALEZAS)                   
080300     END-IF.                                                              
080400 0820-IDENTIFICAR-FORTALEZAS-E.                                           
080500     EXIT.                                                                
080600*                                                                         
080700 0821-EVALUAR-FORTALEZA-RAZON SECTION.                                    
080800     COMPUTE WKS-ED-RATIO2 ROUNDED = WKS-BENCHMARK (WKS-IR)               
080900     IF WKS-IR NOT = 3                                                    
081000         IF WKS-RAZON-VALOR (WKS-IR)                                      
081100                 > (WKS-BENCHMARK (WKS-IR) * 1.2)                         
081200             ADD 1 TO WKS-CNT-FORTALEZAS                                  
081300             COMPUTE WKS-ED-RATIO ROUNDED =                               
081400                 WKS-RAZON-VALOR (WKS-IR)                                 
081500             STRING "Strong " DELIMITED BY SIZE                           
081600                    WKS-RAZON-NOMBRE (WKS-IR) DELIMITED BY "  "           
081700                    " (" DELIMITED BY SIZE                                
081800                    WKS-ED-RATIO DELIMITED BY SIZE                        
081900                    " vs benchmark " DELIMITED BY SIZE                    
082000                    WKS-ED-RATIO2 DELIMITED BY SIZE                       
082100                    ")" DELIMITED BY SIZE                                 
082200                    INTO WKS-FORTALEZAS-TBL (WKS-CNT-FORTALEZAS)          
082300         END-IF                                                           
082400     ELSE                                                                 
082500         IF WKS-RAZON-VALOR (WKS-IR)                                      
082600                 < (WKS-BENCHMARK (WKS-IR) * 0.8)                         
082700             ADD 1 TO WKS-CNT-FORTALEZAS                                  
082800             COMPUTE WKS-ED-RATIO ROUNDED =                               
082900                 WKS-RAZON-VALOR (WKS-IR)                                 
083000             STRING "Low debt ratio (" DELIMITED BY SIZE                  
083100                    WKS-ED-RATIO DELIMITED BY SIZE                        
083200                    " vs benchmark " DELIMITED BY SIZE                    
083300                    WKS-ED-RATIO2 DELIMITED BY SIZE                       
083400                    ")" DELIMITED BY SIZE                                 
083500                    INTO WKS-FORTALEZAS-TBL (WKS-CNT-FORTALEZAS)          
083600         END-IF                                                           
083700     END-IF.                                                              
083800 0821-EVALUAR-FORTALEZA-RAZON-E.                                          
083900     EXIT.                                                                
084000*                                                                         
084100*----------------------------------------------------------------*        
084200*    IDENTIFICACION DE DEBILIDADES DEL CLIENTE                   *        
084300*----------------------------------------------------------------*        
084400 0830-IDENTIFICAR-DEBILIDADES SECTION.                                    
084500     MOVE 0 TO WKS-CNT-DEBILIDADES                                        
084600     PERFORM 0831-EVALUAR-DEBILIDAD-RAZON                                 
084700         THRU 0831-EVALUAR-DEBILIDAD-RAZON-E                              
084800         VARYING WKS-IR FROM 1 BY 1 UNTIL WKS-IR > 5                      
084900     IF WKS-PUNTAJE-CONDUCTUAL < 60                                       
085000         ADD 1 TO WKS-CNT-DEBILIDADES                                     
085100         MOVE "Poor payment history"                                      
085200             TO WKS-DEBILIDADES-TBL (WKS-CNT-DEBILIDADES)                 
085300     END-IF.                                                              
085400 0830-IDENTIFICAR-DEBILIDADES-E.                                          
085500     EXIT.                                                                
085600*                                                                         
085700 0831-EVALUAR-DEBILIDAD-RAZON SECTION.                                    
085800     COMPUTE WKS-ED-RATIO2 ROUNDED = WKS-BENCHMARK (WKS-IR)               
085900     IF WKS-IR NOT = 3                                                    
086000         IF WKS-RAZON-VALOR (WKS-IR)                                      
086100                 < (WKS-BENCHMARK (WKS-IR) * 0.8)                         
086200             ADD 1 TO WKS-CNT-DEBILIDADES                                 
086300             COMPUTE WKS-ED-RATIO ROUNDED =                               
086400                 WKS-RAZON-VALOR (WKS-IR)                                 
086500             STRING "Weak " DELIMITED BY SIZE                             
086600                    WKS-RAZON-NOMBRE (WKS-IR) DELIMITED BY "  "           
086700                    " (" DELIMITED BY SIZE                                
086800                    WKS-ED-RATIO DELIMITED BY SIZE                        
086900                    " vs benchmark " DELIMITED BY SIZE                    
087000                    WKS-ED-RATIO2 DELIMITED BY SIZE                       
087100                    ")" DELIMITED BY SIZE                                 
087200                    INTO WKS-DEBILIDADES-TBL (WKS-CNT-DEBILIDADES)        
087300         END-IF                                                           
087400     ELSE                                                                 
087500         IF WKS-RAZON-VALOR (WKS-IR)                                      
087600                 > (WKS-BENCHMARK (WKS-IR) * 1.2)                         
087700             ADD 1 TO WKS-CNT-DEBILIDADES                                 
087800             COMPUTE WKS-ED-RATIO ROUNDED =                               
087900                 WKS-RAZON-VALOR (WKS-IR)                                 
088000             STRING "High debt ratio (" DELIMITED BY SIZE                 
088100                    WKS-ED-RATIO DELIMITED BY SIZE                        
088200                    " vs benchmark " DELIMITED BY SIZE                    
088300                    WKS-ED-RATIO2 DELIMITED BY SIZE                       
088400                    ")" DELIMITED BY SIZE                                 
088500                    INTO WKS-DEBILIDADES-TBL (WKS-CNT-DEBILIDADES)        
088600         END-IF                                                           
088700     END-IF.                                                              
088800 0831-EVALUAR-DEBILIDAD-RAZON-E.                                          
088900     EXIT.                                                                
089000*                                                                         
089100*----------------------------------------------------------------*        
089200*    IMPRESION DEL REPORTE DE CALIFICACION DE UN CLIENTE         *        
089300*----------------------------------------------------------------*        
089400 0850-IMPRIMIR-REPORTE SECTION.                                           
089500     PERFORM 0851-ENCABEZADO                                              
089600         THRU 0851-ENCABEZADO-E                                           
089700     PERFORM 0852-RESUMEN-EJECUTIVO                                       
089800         THRU 0852-RESUMEN-EJECUTIVO-E                                    
089900     PERFORM 0853-PUNTAJES-COMPONENTE                                     
090000         THRU 0853-PUNTAJES-COMPONENTE-E                                  
090100     PERFORM 0854-ANALISIS-FINANCIERO                                     
090200         THRU 0854-ANALISIS-FINANCIERO-E                                  
090300     PERFORM 0855-ANALISIS-PAGOS                                          
090400         THRU 0855-ANALISIS-PAGOS-E                                       
090500     PERFORM 0856-ANALISIS-MERCADO                                        
090600         THRU 0856-ANALISIS-MERCADO-E                                     
090700     PERFORM 0857-ANALISIS-CUALITATIVO                                    
090800         THRU 0857-ANALISIS-CUALITATIVO-E                                 
090900     PERFORM 0858-RESUMEN-RIESGO                                          
091000         THRU 0858-RESUMEN-RIESGO-E.                                      
091100 0850-IMPRIMIR-REPORTE-E.                                                 
091200     EXIT.                                                                
091300*                                                                         
091400 0851-ENCABEZADO SECTION.                                                 
091500     MOVE SPACES TO WKS-LINEA-REPORTE                                     
091600     STRING "CREDIT RISK ASSESSMENT REPORT" DELIMITED BY SIZE             
091700            INTO WKS-LINEA-REPORTE                                        
091800     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
091900     MOVE SPACES TO WKS-LINEA-REPORTE                                     
092000     STRING "=============================" DELIMITED BY SIZE             
092100            INTO WKS-LINEA-REPORTE                                        
092200     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
092300     MOVE SPACES TO WKS-LINEA-REPORTE                                     
092400     STRING "Client: " DELIMITED BY SIZE                                  
092500            CRF-NOMBRE-CLIENTE DELIMITED BY SIZE                          
092600            INTO WKS-LINEA-REPORTE                                        
092700     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
092800     MOVE SPACES TO WKS-LINEA-REPORTE                                     
092900     STRING "Date: " DELIMITED BY SIZE                                    
093000            WKS-FECHA-CORRIDA DELIMITED BY SIZE                           
093100            INTO WKS-LINEA-REPORTE                                        
093200     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
093300     MOVE SPACES TO WKS-LINEA-REPORTE                                     
093400     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.                            
093500 0851-ENCABEZADO-E.                                                       
093600     EXIT.                                                                
093700*                                                                         
093800 0852-RESUMEN-EJECUTIVO SECTION.                                          
093900     MOVE SPACES TO WKS-LINEA-REPORTE                                     
094000     STRING "EXECUTIVE SUMMARY" DELIMITED BY SIZE                         
094100            INTO WKS-LINEA-REPORTE                                        
094200     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
094300     MOVE SPACES TO WKS-LINEA-REPORTE                                     
094400     STRING "-----------------" DELIMITED BY SIZE                         
094500            INTO WKS-LINEA-REPORTE                                        
094600     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
094700     COMPUTE WKS-ED-SCORE ROUNDED = WKS-PUNTAJE-TOTAL                     
094800     MOVE SPACES TO WKS-LINEA-REPORTE                                     
094900     STRING "Overall Risk Score: " DELIMITED BY SIZE                      
095000            WKS-ED-SCORE DELIMITED BY SIZE                                
095100            "/100" DELIMITED BY SIZE                                      
095200            INTO WKS-LINEA-REPORTE                                        
095300     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
095400     MOVE SPACES TO WKS-LINEA-REPORTE                                     
095500     STRING "Risk Rating: " DELIMITED BY SIZE                             
095600            WKS-CALIFICACION-RIESGO DELIMITED BY "  "                     
095700            INTO WKS-LINEA-REPORTE                                        
095800     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
095900     COMPUTE WKS-ED-PCT ROUNDED = WKS-PROB-INCUMPLIMIENTO                 
096000     MOVE SPACES TO WKS-LINEA-REPORTE                                     
096100     STRING "Probability of Default: " DELIMITED BY SIZE                  
096200            WKS-ED-PCT DELIMITED BY SIZE                                  
096300            "%" DELIMITED BY SIZE                                         
096400            INTO WKS-LINEA-REPORTE                                        
096500     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
096600     MOVE SPACES TO WKS-LINEA-REPORTE                                     
096700     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.                            
096800 0852-RESUMEN-EJECUTIVO-E.                                                
096900     EXIT.                                                                
097000*                                                                         
097100 0853-PUNTAJES-COMPONENTE SECTION.                                        
097200     MOVE SPACES TO WKS-LINEA-REPORTE                                     
097300     STRING "COMPONENT SCORES" DELIMITED BY SIZE                          
097400            INTO WKS-LINEA-REPORTE                                        
097500     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
097600     MOVE SPACES TO WKS-LINEA-REPORTE                                     
097700     STRING "----------------" DELIMITED BY SIZE                          
097800            INTO WKS-LINEA-REPORTE                                        
097900     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
098000     COMPUTE WKS-ED-SCORE ROUNDED = WKS-PUNTAJE-FINANCIERO                
098100     MOVE SPACES TO WKS-LINEA-REPORTE                                     
098200     STRING "Financial Score: " DELIMITED BY SIZE                         
098300            WKS-ED-SCORE DELIMITED BY SIZE                                
098400            "/100" DELIMITED BY SIZE                                      
098500            INTO WKS-LINEA-REPORTE                                        
098600     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
098700     COMPUTE WKS-ED-SCORE ROUNDED = WKS-PUNTAJE-CONDUCTUAL                
098800     MOVE SPACES TO WKS-LINEA-REPORTE                                     
098900     STRING "Behavioral Score: " DELIMITED BY SIZE                        
099000            WKS-ED-SCORE DELIMITED BY SIZE                                
099100            "/100" DELIMITED BY SIZE                                      
099200            INTO WKS-LINEA-REPORTE                                        
099300     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
099400     COMPUTE WKS-ED-SCORE ROUNDED = WKS-PUNTAJE-MERCADO                   
099500     MOVE SPACES TO WKS-LINEA-REPORTE                                     
099600     STRING "Market Score: " DELIMITED BY SIZE                            
099700            WKS-ED-SCORE DELIMITED BY SIZE                                
099800            "/100" DELIMITED BY SIZE                                      
099900            INTO WKS-LINEA-REPORTE                                        
100000     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
100100     COMPUTE WKS-ED-SCORE ROUNDED = WKS-PUNTAJE-CUALITATIVO               
100200     MOVE SPACES TO WKS-LINEA-REPORTE                                     
100300     STRING "Qualitative Score: " DELIMITED BY SIZE                       
100400            WKS-ED-SCORE DELIMITED BY SIZE                                
100500            "/100" DELIMITED BY SIZE                                      
100600            INTO WKS-LINEA-REPORTE                                        
100700     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
100800     MOVE SPACES TO WKS-LINEA-REPORTE                                     
100900     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.                            
101000 0853-PUNTAJES-COMPONENTE-E.                                              
101100     EXIT.                                                                
101200*                                                                         
101300 0854-ANALISIS-FINANCIERO SECTION.                                        
101400     MOVE SPACES TO WKS-LINEA-REPORTE                                     
101500     STRING "DETAILED ANALYSIS" DELIMITED BY SIZE                         
101600            INTO WKS-LINEA-REPORTE                                        
101700     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
101800     MOVE SPACES TO WKS-LINEA-REPORTE                                     
101900     STRING "-----------------" DELIMITED BY SIZE                         
102000            INTO WKS-LINEA-REPORTE                                        
102100     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
102200     MOVE SPACES TO WKS-LINEA-REPORTE                                     
102300     STRING "1. Financial Analysis" DELIMITED BY SIZE                     
102400            INTO WKS-LINEA-REPORTE                                        
102500     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
102600     MOVE SPACES TO WKS-LINEA-REPORTE                                     
102700     STRING "---------------------" DELIMITED BY SIZE                     
102800            INTO WKS-LINEA-REPORTE                                        
102900     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
103000     MOVE SPACES TO WKS-LINEA-REPORTE                                     
103100     STRING "Financial Ratios:" DELIMITED BY SIZE                         
103200            INTO WKS-LINEA-REPORTE                                        
103300     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
103400     PERFORM 0860-IMPRIMIR-UNA-RAZON                                      
103500         THRU 0860-IMPRIMIR-UNA-RAZON-E                                   
103600         VARYING WKS-IR FROM 1 BY 1 UNTIL WKS-IR > 6.                     
103700 0854-ANALISIS-FINANCIERO-E.                                              
103800     EXIT.                                                                
103900*                                                                         
104000 0860-IMPRIMIR-UNA-RAZON SECTION.                                         
104100     COMPUTE WKS-ED-RATIO ROUNDED = WKS-RAZON-VALOR (WKS-IR)              
104200     MOVE SPACES TO WKS-LINEA-REPORTE                                     
104300     IF WKS-IR < 6                                                        
104400         COMPUTE WKS-ED-RATIO2 ROUNDED = WKS-BENCHMARK (WKS-IR)           
104500         STRING "- " DELIMITED BY SIZE                                    
104600                WKS-RAZON-NOMBRE (WKS-IR) DELIMITED BY "  "               
104700                ": " DELIMITED BY SIZE                                    
104800                WKS-ED-RATIO DELIMITED BY SIZE                            
104900                " (Benchmark: " DELIMITED BY SIZE                         
105000                WKS-ED-RATIO2 DELIMITED BY SIZE                           
105100                ")" DELIMITED BY SIZE                                     
105200                INTO WKS-LINEA-REPORTE                                    
105300     ELSE                                                                 
105400         STRING "- " DELIMITED BY SIZE                                    
105500                WKS-RAZON-NOMBRE (WKS-IR) DELIMITED BY "  "               
105600                ": " DELIMITED BY SIZE                                    
105700                WKS-ED-RATIO DELIMITED BY SIZE                            
105800                " (Benchmark: N/A)" DELIMITED BY SIZE                     
105900                INTO WKS-LINEA-REPORTE                                    
106000     END-IF                                                               
106100     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.                            
106200 0860-IMPRIMIR-UNA-RAZON-E.                                               
106300     EXIT.                                                                
106400*                                                                         
106500 0855-ANALISIS-PAGOS SECTION.                                             
106600     COMPUTE WKS-ED-RATIO ROUNDED = WKS-RAZON-PUNTUALIDAD                 
106700     COMPUTE WKS-ED-DIAS ROUNDED = WKS-PROMEDIO-DIAS-ATRASO               
106800     MOVE WKS-CNT-PAGOS-CLIENTE TO WKS-ED-CNT                             
106900     MOVE SPACES TO WKS-LINEA-REPORTE                                     
107000     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
107100     MOVE SPACES TO WKS-LINEA-REPORTE                                     
107200     STRING "2. Payment Behavior Analysis" DELIMITED BY SIZE              
107300            INTO WKS-LINEA-REPORTE                                        
107400     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
107500     MOVE SPACES TO WKS-LINEA-REPORTE                                     
107600     STRING "----------------------------" DELIMITED BY SIZE              
107700            INTO WKS-LINEA-REPORTE                                        
107800     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
107900     MOVE SPACES TO WKS-LINEA-REPORTE                                     
108000     STRING "Total Payments Analyzed: " DELIMITED BY SIZE                 
108100            WKS-ED-CNT DELIMITED BY SIZE                                  
108200            INTO WKS-LINEA-REPORTE                                        
108300     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
108400     MOVE WKS-CNT-ATRASADOS TO WKS-ED-CNT                                 
108500     MOVE SPACES TO WKS-LINEA-REPORTE                                     
108600     STRING "Late Payments: " DELIMITED BY SIZE                           
108700            WKS-ED-CNT DELIMITED BY SIZE                                  
108800            INTO WKS-LINEA-REPORTE                                        
108900     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
109000     MOVE SPACES TO WKS-LINEA-REPORTE                                     
109100     STRING "Average Days Late: " DELIMITED BY SIZE                       
109200            WKS-ED-DIAS DELIMITED BY SIZE                                 
109300            INTO WKS-LINEA-REPORTE                                        
109400     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
109500     MOVE WKS-CNT-OMITIDOS TO WKS-ED-CNT                                  
109600     MOVE SPACES TO WKS-LINEA-REPORTE                                     
109700     STRING "Missed Payments: " DELIMITED BY SIZE                         
109800            WKS-ED-CNT DELIMITED BY SIZE                                  
109900            INTO WKS-LINEA-REPORTE                                        
110000     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.                            
110100 0855-ANALISIS-PAGOS-E.                                                   
110200     EXIT.                                                                
110300*                                                                         
110400 0856-ANALISIS-MERCADO SECTION.                                           
110500     MOVE SPACES TO WKS-LINEA-REPORTE                                     
110600     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
110700     MOVE SPACES TO WKS-LINEA-REPORTE                                     
110800     STRING "3. Market Condition Analysis" DELIMITED BY SIZE              
110900            INTO WKS-LINEA-REPORTE                                        
111000     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
111100     MOVE SPACES TO WKS-LINEA-REPORTE                                     
111200     STRING "----------------------------" DELIMITED BY SIZE              
111300            INTO WKS-LINEA-REPORTE                                        
111400     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
111500     PERFORM 0861-IMPRIMIR-UN-FACTOR-MDO                                  
111600         THRU 0861-IMPRIMIR-UN-FACTOR-MDO-E                               
111700         VARYING WKS-IM FROM 1 BY 1 UNTIL WKS-IM > 4.                     
111800 0856-ANALISIS-MERCADO-E.                                                 
111900     EXIT.                                                                
112000*                                                                         
112100 0861-IMPRIMIR-UN-FACTOR-MDO SECTION.                                     
112200     COMPUTE WKS-ED-SCORE1 ROUNDED = WKS-MDO-VALOR (WKS-IM)               
112300     MOVE SPACES TO WKS-LINEA-REPORTE                                     
112400     STRING WKS-MDO-NOMBRE (WKS-IM) DELIMITED BY "  "                     
112500            ": " DELIMITED BY SIZE                                        
112600            WKS-ED-SCORE1 DELIMITED BY SIZE                               
112700            "/100" DELIMITED BY SIZE                                      
112800            INTO WKS-LINEA-REPORTE                                        
112900     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.                            
113000 0861-IMPRIMIR-UN-FACTOR-MDO-E.                                           
113100     EXIT.                                                                
113200*                                                                         
113300 0857-ANALISIS-CUALITATIVO SECTION.                                       
113400     MOVE SPACES TO WKS-LINEA-REPORTE                                     
113500     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
113600     MOVE SPACES TO WKS-LINEA-REPORTE                                     
113700     STRING "4. Qualitative Factors Analysis" DELIMITED BY SIZE           
113800            INTO WKS-LINEA-REPORTE                                        
113900     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
114000     MOVE SPACES TO WKS-LINEA-REPORTE                                     
114100     STRING "-------------------------------" DELIMITED BY SIZE           
114200            INTO WKS-LINEA-REPORTE                                        
114300     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
114400     PERFORM 0862-IMPRIMIR-UN-FACTOR-CUA                                  
114500         THRU 0862-IMPRIMIR-UN-FACTOR-CUA-E                               
114600         VARYING WKS-IC FROM 1 BY 1 UNTIL WKS-IC > 4.                     
114700 0857-ANALISIS-CUALITATIVO-E.                                             
114800     EXIT.                                                                
114900*                                                                         
115000 0862-IMPRIMIR-UN-FACTOR-CUA SECTION.                                     
115100     COMPUTE WKS-ED-SCORE1 ROUNDED = WKS-CUA-VALOR (WKS-IC)               
115200     MOVE SPACES TO WKS-LINEA-REPORTE                                     
115300     STRING WKS-CUA-NOMBRE (WKS-IC) DELIMITED BY "  "                     
115400            ": " DELIMITED BY SIZE                                        
115500            WKS-ED-SCORE1 DELIMITED BY SIZE                               
115600            "/100" DELIMITED BY SIZE                                      
115700            INTO WKS-LINEA-REPORTE                                        
115800     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.                            
115900 0862-IMPRIMIR-UN-FACTOR-CUA-E.                                           
116000     EXIT.                                                                
116100*                                                                         
116200 0858-RESUMEN-RIESGO SECTION.                                             
116300     MOVE SPACES TO WKS-LINEA-REPORTE                                     
116400     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
116500     MOVE SPACES TO WKS-LINEA-REPORTE                                     
116600     STRING "RISK ASSESSMENT SUMMARY" DELIMITED BY SIZE                   
116700            INTO WKS-LINEA-REPORTE                                        
116800     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
116900     MOVE SPACES TO WKS-LINEA-REPORTE                                     
117000     STRING "-----------------------" DELIMITED BY SIZE                   
117100            INTO WKS-LINEA-REPORTE                                        
117200     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
117300     EVALUATE WKS-CALIFICACION-RIESGO                                     
117400         WHEN "LOW RISK"                                                  
117500             MOVE "low risk"      TO WKS-CALIF-MINUSCULA                  
117600         WHEN "MEDIUM RISK"                                               
117700             MOVE "medium risk"   TO WKS-CALIF-MINUSCULA                  
117800         WHEN "HIGH RISK"                                                 
117900             MOVE "high risk"     TO WKS-CALIF-MINUSCULA                  
118000         WHEN OTHER                                                       
118100             MOVE "very high risk" TO WKS-CALIF-MINUSCULA                 
118200     END-EVALUATE                                                         
118300     COMPUTE WKS-ED-PCT ROUNDED = WKS-PROB-INCUMPLIMIENTO                 
118400     MOVE SPACES TO WKS-LINEA-REPORTE                                     
118500     STRING "The client presents a " DELIMITED BY SIZE                    
118600            WKS-CALIF-MINUSCULA DELIMITED BY "  "                         
118700            " profile with a " DELIMITED BY SIZE                          
118800            WKS-ED-PCT DELIMITED BY SIZE                                  
118900            "% probability of" DELIMITED BY SIZE                          
119000            INTO WKS-LINEA-REPORTE                                        
119100     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
119200     MOVE SPACES TO WKS-LINEA-REPORTE                                     
119300     STRING "default, based on the financial, payment, "                  
119400                DELIMITED BY SIZE                                         
119500            "market and qualitative scores above."                        
119600                DELIMITED BY SIZE                                         
119700            INTO WKS-LINEA-REPORTE                                        
119800     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
119900     MOVE SPACES TO WKS-LINEA-REPORTE                                     
120000     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
120100     MOVE SPACES TO WKS-LINEA-REPORTE                                     
120200     STRING "Key Strengths:" DELIMITED BY SIZE                            
120300            INTO WKS-LINEA-REPORTE                                        
120400     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
120500     IF WKS-CNT-FORTALEZAS = 0                                            
120600         MOVE SPACES TO WKS-LINEA-REPORTE                                 
120700         STRING "- No significant strengths identified"                   
120800                DELIMITED BY SIZE                                         
120900             INTO WKS-LINEA-REPORTE                                       
121000         WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                         
121100     ELSE                                                                 
121200         PERFORM 0863-IMPRIMIR-FORTALEZA                                  
121300             THRU 0863-IMPRIMIR-FORTALEZA-E                               
121400             VARYING WKS-I FROM 1 BY 1                                    
121500             UNTIL WKS-I > WKS-CNT-FORTALEZAS                             
121600     END-IF                                                               
121700     MOVE SPACES TO WKS-LINEA-REPORTE                                     
121800     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
121900     MOVE SPACES TO WKS-LINEA-REPORTE                                     
122000     STRING "Key Concerns:" DELIMITED BY SIZE                             
122100            INTO WKS-LINEA-REPORTE                                        
122200     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
122300     IF WKS-CNT-DEBILIDADES = 0                                           
122400         MOVE SPACES TO WKS-LINEA-REPORTE                                 
122500         STRING "- No significant concerns identified"                    
122600                DELIMITED BY SIZE                                         
122700             INTO WKS-LINEA-REPORTE                                       
122800         WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                         
122900     ELSE                                                                 
123000         PERFORM 0864-IMPRIMIR-DEBILIDAD                                  
123100             THRU 0864-IMPRIMIR-DEBILIDAD-E                               
123200             VARYING WKS-I FROM 1 BY 1                                    
123300             UNTIL WKS-I > WKS-CNT-DEBILIDADES                            
123400     END-IF                                                               
123500     MOVE SPACES TO WKS-LINEA-REPORTE                                     
123600     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
123700     MOVE SPACES TO WKS-LINEA-REPORTE                                     
123800     STRING "RECOMMENDATION" DELIMITED BY SIZE                            
123900            INTO WKS-LINEA-REPORTE                                        
124000     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
124100     MOVE SPACES TO WKS-LINEA-REPORTE                                     
124200     STRING "--------------" DELIMITED BY SIZE                            
124300            INTO WKS-LINEA-REPORTE                                        
124400     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
124500     MOVE SPACES TO WKS-LINEA-REPORTE                                     
124600     EVALUATE WKS-CALIFICACION-RIESGO                                     
124700         WHEN "LOW RISK"                                                  
124800             STRING "Recommended for approval with standard "             
124900                        DELIMITED BY SIZE                                 
125000                    "terms and conditions."                               
125100                        DELIMITED BY SIZE                                 
125200                 INTO WKS-LINEA-REPORTE                                   
125300             WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                     
125400         WHEN "MEDIUM RISK"                                               
125500             STRING "Recommended for approval with enhanced "             
125600                        DELIMITED BY SIZE                                 
125700                    "monitoring and possible additional "                 
125800                        DELIMITED BY SIZE                                 
125900                 INTO WKS-LINEA-REPORTE                                   
126000             WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                     
126100             MOVE SPACES TO WKS-LINEA-REPORTE                             
126200             STRING "collateral requirements."                            
126300                        DELIMITED BY SIZE                                 
126400                 INTO WKS-LINEA-REPORTE                                   
126500             WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                     
126600         WHEN "HIGH RISK"                                                 
126700             STRING "Recommended for approval only with "                 
126800                        DELIMITED BY SIZE                                 
126900                    "substantial collateral and restrictive "             
127000                        DELIMITED BY SIZE                                 
127100                 INTO WKS-LINEA-REPORTE                                   
127200             WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                     
127300             MOVE SPACES TO WKS-LINEA-REPORTE                             
127400             STRING "covenants." DELIMITED BY SIZE                        
127500                 INTO WKS-LINEA-REPORTE                                   
127600             WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                     
127700         WHEN OTHER                                                       
127800             STRING "Not recommended for approval under "                 
127900                        DELIMITED BY SIZE                                 
128000                    "current conditions."                                 
128100                        DELIMITED BY SIZE                                 
128200                 INTO WKS-LINEA-REPORTE                                   
128300             WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                     
128400     END-EVALUATE.                                                        
128500 0858-RESUMEN-RIESGO-E.                                                   
128600     EXIT.                                                                
128700*                                                                         
128800 0863-IMPRIMIR-FORTALEZA SECTION.                                         
128900     MOVE SPACES TO WKS-LINEA-REPORTE                                     
129000     STRING "- " DELIMITED BY SIZE                                        
129100            WKS-FORTALEZAS-TBL (WKS-I) DELIMITED BY SIZE                  
129200            INTO WKS-LINEA-REPORTE                                        
129300     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.                            
129400 0863-IMPRIMIR-FORTALEZA-E.                                               
129500     EXIT.                                                                
129600*                                                                         
129700 0864-IMPRIMIR-DEBILIDAD SECTION.                                         
129800     MOVE SPACES TO WKS-LINEA-REPORTE                                     
129900     STRING "- " DELIMITED BY SIZE                                        
130000            WKS-DEBILIDADES-TBL (WKS-I) DELIMITED BY SIZE                 
130100            INTO WKS-LINEA-REPORTE                                        
130200     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.                            
130300 0864-IMPRIMIR-DEBILIDAD-E.                                               
130400     EXIT.                                                                
130500*                                                                         
130600*----------------------------------------------------------------*        
130700*    ESCRITURA DEL REGISTRO RESUMEN DE CALIFICACION              *        
130800*----------------------------------------------------------------*        
130900 0870-ESCRIBIR-RESUMEN SECTION.                                           
131000     MOVE CRF-LLAVE-CLIENTE          TO CRS-LLAVE-CLIENTE                 
131100     MOVE WKS-FECHA-CORRIDA           TO CRS-FECHA-CORRIDA                
131200     COMPUTE CRS-PUNTAJE-TOTAL ROUNDED = WKS-PUNTAJE-TOTAL                
131300     MOVE WKS-CALIFICACION-RIESGO     TO CRS-CALIFICACION-RIESGO          
131400     COMPUTE CRS-PROB-INCUMPLIM ROUNDED = WKS-PROB-INCUMPLIMIENTO         
131500     COMPUTE CRS-PUNTAJE-FINANCIERO ROUNDED =                             
131600         WKS-PUNTAJE-FINANCIERO                                           
131700     COMPUTE CRS-PUNTAJE-CONDUCTUAL ROUNDED =                             
131800         WKS-PUNTAJE-CONDUCTUAL                                           
131900     COMPUTE CRS-PUNTAJE-MERCADO ROUNDED = WKS-PUNTAJE-MERCADO            
132000     COMPUTE CRS-PUNTAJE-CUALITATIVO ROUNDED =                            
132100         WKS-PUNTAJE-CUALITATIVO                                          
132200     WRITE REG-RESUMEN.                                                   
132300 0870-ESCRIBIR-RESUMEN-E.                                                 
132400     EXIT.                                                                
132500*                                                                         
132600*----------------------------------------------------------------*        
132700*    IMPRESION DE LA LINEA DE RECHAZO DE UN CLIENTE              *        
132800*----------------------------------------------------------------*        
132900 0890-IMPRIMIR-RECHAZO SECTION.                                           
133000     MOVE SPACES TO WKS-LINEA-REPORTE                                     
133100     STRING "CLIENT: " DELIMITED BY SIZE                                  
133200            CRF-LLAVE-CLIENTE DELIMITED BY SIZE                           
133300            " " DELIMITED BY SIZE                                         
133400            CRF-NOMBRE-CLIENTE DELIMITED BY "  "                          
133500            " - " DELIMITED BY SIZE                                       
133600            WKS-MOTIVO-RECHAZO DELIMITED BY "  "                          
133700            INTO WKS-LINEA-REPORTE                                        
133800     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.                            
133900 0890-IMPRIMIR-RECHAZO-E.                                                 
134000     EXIT.                                                                
134100*                                                                         
134200*----------------------------------------------------------------*        
134300*    BLOQUE DE ESTADISTICAS FINALES DE LA CORRIDA                *        
134400*----------------------------------------------------------------*        
134500 0900-ESTADISTICAS-FINALES SECTION.                                       
134600     MOVE SPACES TO WKS-LINEA-REPORTE                                     
134700     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
134800     MOVE SPACES TO WKS-LINEA-REPORTE                                     
134900     STRING "RUN SUMMARY" DELIMITED BY SIZE                               
135000         INTO WKS-LINEA-REPORTE                                           
135100     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
135200     MOVE WKS-CNT-LEIDOS TO WKS-ED-CNT                                    
135300     MOVE SPACES TO WKS-LINEA-REPORTE                                     
135400     STRING "CLIENTS READ: " DELIMITED BY SIZE                            
135500            WKS-ED-CNT DELIMITED BY SIZE                                  
135600         INTO WKS-LINEA-REPORTE                                           
135700     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
135800     MOVE WKS-CNT-CALIFICADOS TO WKS-ED-CNT                               
135900     MOVE SPACES TO WKS-LINEA-REPORTE                                     
136000     STRING "CLIENTS ASSESSED: " DELIMITED BY SIZE                        
136100            WKS-ED-CNT DELIMITED BY SIZE                                  
136200         INTO WKS-LINEA-REPORTE                                           
136300     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
136400     MOVE WKS-CNT-RECHAZADOS TO WKS-ED-CNT                                
136500     MOVE SPACES TO WKS-LINEA-REPORTE                                     
136600     STRING "CLIENTS REJECTED: " DELIMITED BY SIZE                        
136700            WKS-ED-CNT DELIMITED BY SIZE                                  
136800         INTO WKS-LINEA-REPORTE                                           
136900     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
137000     MOVE WKS-CNT-BAJO TO WKS-ED-CNT                                      
137100     MOVE SPACES TO WKS-LINEA-REPORTE                                     
137200     STRING "LOW RISK: " DELIMITED BY SIZE                                
137300            WKS-ED-CNT DELIMITED BY SIZE                                  
137400         INTO WKS-LINEA-REPORTE                                           
137500     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
137600     MOVE WKS-CNT-MEDIO TO WKS-ED-CNT                                     
137700     MOVE SPACES TO WKS-LINEA-REPORTE                                     
137800     STRING "MEDIUM RISK: " DELIMITED BY SIZE                             
137900            WKS-ED-CNT DELIMITED BY SIZE                                  
138000         INTO WKS-LINEA-REPORTE                                           
138100     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
138200     MOVE WKS-CNT-ALTO TO WKS-ED-CNT                                      
138300     MOVE SPACES TO WKS-LINEA-REPORTE                                     
138400     STRING "HIGH RISK: " DELIMITED BY SIZE                               
138500            WKS-ED-CNT DELIMITED BY SIZE                                  
138600         INTO WKS-LINEA-REPORTE                                           
138700     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
138800     MOVE WKS-CNT-MUY-ALTO TO WKS-ED-CNT                                  
138900     MOVE SPACES TO WKS-LINEA-REPORTE                                     
139000     STRING "VERY HIGH RISK: " DELIMITED BY SIZE                          
139100            WKS-ED-CNT DELIMITED BY SIZE                                  
139200         INTO WKS-LINEA-REPORTE                                           
139300     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE                             
139400     MOVE WKS-CNT-LEIDOS TO WKS-MASCARA                                   
139500     DISPLAY "RGCR1B01 - CLIENTES LEIDOS.....: " WKS-MASCARA              
139600     MOVE WKS-CNT-CALIFICADOS TO WKS-MASCARA                              
139700     DISPLAY "RGCR1B01 - CLIENTES CALIFICADOS: " WKS-MASCARA              
139800     MOVE WKS-CNT-RECHAZADOS TO WKS-MASCARA                               
139900     DISPLAY "RGCR1B01 - CLIENTES RECHAZADOS.: " WKS-MASCARA              
140000     IF WKS-SW-DIAGNOSTICO-ON                                             
140100         PERFORM 0901-DIAGNOSTICO-RIESGO                                  
140200             THRU 0901-DIAGNOSTICO-RIESGO-E                               
140300             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 4                    
140400     END-IF.                                                              
140500 0900-ESTADISTICAS-FINALES-E.                                             
140600     EXIT.                                                                
140700*                                                                         
140800*    BLOQUE DE DIAGNOSTICO OPCIONAL, ACTIVADO UNICAMENTE CUANDO           
140900*    EL JCL INVOCA EL PASO CON EL PARAMETRO UPSI-0 ENCENDIDO -            
141000*    SE USA PARA AUDITORIAS DEL AREA DE RIESGO.                           
141100 0901-DIAGNOSTICO-RIESGO SECTION.                                         
141200     MOVE WKS-CNT-RIESGO-TBL (WKS-I) TO WKS-MASCARA                       
141300     DISPLAY "RGCR1B01 - DIAGNOSTICO TIER " WKS-I                         
141400             " = " WKS-MASCARA.                                           
141500 0901-DIAGNOSTICO-RIESGO-E.                                               
141600     EXIT.                                                                
141700*                                                                         
141800*----------------------------------------------------------------*        
141900*    CIERRE DE ARCHIVOS                                          *        
142000*----------------------------------------------------------------*        
142100 0950-CERRAR-ARCHIVOS SECTION.                                            
142200     CLOSE FINANCIAL-FILE                                                 
142300           PAYMENT-FILE                                                   
142400           MARKET-FILE                                                    
142500           QUALITATIVE-FILE                                               
142600           REPORT-FILE                                                    
142700           SUMMARY-FILE.                                                  
142800 0950-CERRAR-ARCHIVOS-E.                                                  
142900     EXIT.                                                                
